000100******************************************************************
000200* FECHA       : 14/01/1989                                       *
000300* PROGRAMADOR : PEDRO ESCOBAR DIAZ (PEDR)                        *
000400* APLICACION  : EXAMEN NACIONAL                                  *
000500* PROGRAMA    : EXSC1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS HOJAS DE RESPUESTAS DE UN EXAMEN,        *
000800*             : NORMALIZA Y VALIDA LOS DATOS DEL ALUMNO, DESCARTA*
000900*             : LAS DUPLICADAS, CALIFICA CADA HOJA CONTRA EL     *
001000*             : BANCO DE PREGUNTAS, ESCALA EL PUNTAJE A LA       *
001100*             : ESCALA TAZR Y ASIGNA RANGO NACIONAL Y PROVINCIAL *
001200* ARCHIVOS    : EXQUES=C, EXSUBM=C, EXRSLT=A, EXTOPD=A,          *
001300*             : EXQDET=A, EXREJC=A                               *
001400* ACCION (ES) : C=CALIFICA Y POSTEA RESULTADOS                   *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 100231                                           *
001700* NOMBRE      : CALIFICACION Y RANKING EXAMEN NACIONAL           *
001800* DESCRIPCION : PROCESO BATCH PRINCIPAL DE CALIFICACION          *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                     EXSC1C01.
002200 AUTHOR.                         PEDRO ESCOBAR DIAZ.
002300 INSTALLATION.                   DIRECCION DE EXAMENES - PDD.
002400 DATE-WRITTEN.                   14/01/1989.
002500 DATE-COMPILED.
002600 SECURITY.                       CONFIDENCIAL - USO INTERNO DE
002700                                  LA DIRECCION DE EXAMENES.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 14/01/1989 PEDR SOLICITUD 100231 CREACION DEL PROGRAMA.        *
003200*                 CALIFICACION SIMPLE CONTRA BANCO DE PREGUNTAS. *
003300* 03/03/1989 PEDR SOLICITUD 100245 SE AGREGA LA PENALIZACION DE  *
003400*                 UN PUNTO POR CADA TRES RESPUESTAS INCORRECTAS. *
003500* 22/09/1990 PEDR SOLICITUD 100318 SE AGREGA EL ARCHIVO DE       *
003600*                 RECHAZOS (EXREJC) PARA LAS HOJAS QUE NO PASAN  *
003700*                 LA VALIDACION DE DATOS DEL ALUMNO.             *
003800* 02/06/1992 JLRM SOLICITUD 100874 SE AGREGA LA DETECCION DE     *
003900*                 HOJAS DUPLICADAS (MISMO TELEFONO, O MISMO      *
004000*                 NOMBRE Y PROVINCIA) ANTES DE CALIFICAR.        *
004100* 11/11/1994 JLRM SOLICITUD 100702 LA TABLA DE RESPUESTAS DE LA  *
004200*                 HOJA SE AMPLIA DE 80 A 120 PREGUNTAS.          *
004300* 30/01/1995 JLRM SOLICITUD 100921 SE AGREGA EL DESGLOSE DE      *
004400*                 RESULTADO POR TEMA (EXTOPD).                  *
004500* 18/07/1996 EDRD SOLICITUD 101004 SE AGREGA EL DETALLE DE       *
004600*                 CALIFICACION POR PREGUNTA (EXQDET).            *
004700* 19/08/1999 EDRD SOLICITUD 100915 REVISION Y2K: LAS FECHAS DE   *
004800*                 CORRIDA SE RECIBEN CON SIGLO COMPLETO          *
004900*                 (PIC 9(08), AAAAMMDD). NO SE ENCONTRARON OTROS *
005000*                 CAMPOS DE FECHA DE DOS DIGITOS EN EL PROGRAMA. *
005100* 14/02/2001 EDRD SOLICITUD 101187 SE CAMBIA LA ESCALA TAZR:     *
005200*                 AHORA 1000 + PORCENTAJE POR 125, CON REDONDEO  *
005300*                 A DOS DECIMALES, SEGUN NUEVO REGLAMENTO.       *
005400* 09/05/2003 CHPR SOLICITUD 101340 SE AGREGA EL RANGO NACIONAL Y *
005500*                 EL RANGO PROVINCIAL (ORDEN 1224, EMPATES       *
005600*                 COMPARTEN RANGO) AL FINALIZAR LA CORRIDA.      *
005700* 27/10/2006 CHPR SOLICITUD 101502 SE AGREGA LA VALIDACION DE LA *
005800*                 PROVINCIA CONTRA TABLA FIJA DE 31 PROVINCIAS.  *
005900* 15/03/2009 MALR SOLICITUD 101688 SE AGREGA LA NORMALIZACION DE *
006000*                 DIGITOS EN ALFABETO PERSA/ARABE-INDIO A        *
006100*                 DIGITOS ASCII ANTES DE VALIDAR TELEFONO.       *
006200* 06/06/2011 MALR SOLICITUD 101790 SE AGREGA LA DIVISION DE UN   *
006300*                 CAMPO COMBINADO NOMBRE+TELEFONO CUANDO EL      *
006400*                 TELEFONO LLEGA VACIO Y EL NOMBRE TRAE DIGITOS. *
006500* 20/02/2014 MALR SOLICITUD 101955 SE AGREGA SWITCH UPSI-0 PARA  *
006600*                 CORRIDAS DE PRUEBA (IMPRIME CONTADORES EXTRA). *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS DIGITO-ASCII IS "0" THRU "9"
007300     UPSI-0 ON  STATUS IS WKS-MODO-PRUEBA
007400            OFF STATUS IS WKS-MODO-PRODUCCION.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT EXQUES ASSIGN TO EXQUES
007800            FILE STATUS IS FS-EXQUES.
007900     SELECT EXSUBM ASSIGN TO EXSUBM
008000            FILE STATUS IS FS-EXSUBM.
008100     SELECT EXRSLT ASSIGN TO EXRSLT
008200            FILE STATUS IS FS-EXRSLT.
008300     SELECT EXTOPD ASSIGN TO EXTOPD
008400            FILE STATUS IS FS-EXTOPD.
008500     SELECT EXQDET ASSIGN TO EXQDET
008600            FILE STATUS IS FS-EXQDET.
008700     SELECT EXREJC ASSIGN TO EXREJC
008800            FILE STATUS IS FS-EXREJC.
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  EXQUES.
009200     COPY EXQUES.
009300 FD  EXSUBM.
009400     COPY EXSUBM.
009500 FD  EXRSLT.
009600     COPY EXRSLT.
009700 FD  EXTOPD.
009800     COPY EXTOPD.
009900 FD  EXQDET.
010000     COPY EXQDET.
010100 FD  EXREJC.
010200     COPY EXREJC.
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500* TABLA FIJA DE PROVINCIAS (COPY COMPARTIDO CON EXSC1R01)        *
010600******************************************************************
010700     COPY EXPROV.
010800******************************************************************
010900* ESTADO DE ARCHIVOS                                              *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     05  FS-EXQUES                   PIC 9(02) VALUE ZERO.
011300     05  FS-EXSUBM                   PIC 9(02) VALUE ZERO.
011400     05  FS-EXRSLT                   PIC 9(02) VALUE ZERO.
011500     05  FS-EXTOPD                   PIC 9(02) VALUE ZERO.
011600     05  FS-EXQDET                   PIC 9(02) VALUE ZERO.
011700     05  FS-EXREJC                   PIC 9(02) VALUE ZERO.
011800     05  FILLER                      PIC X(04) VALUE SPACES.
011900******************************************************************
012000* PARAMETROS DE CORRIDA (SYSIN)                                  *
012100******************************************************************
012200 01  WKS-PARAMETROS-ENTRADA.
012300     05  WKS-FECHA-CORRIDA           PIC 9(08).
012400     05  FILLER                      PIC X(02) VALUE SPACES.
012500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
012600     05  WKS-FC-ANIO                 PIC 9(04).
012700     05  WKS-FC-MES                  PIC 9(02).
012800     05  WKS-FC-DIA                  PIC 9(02).
012900******************************************************************
013000* SWITCHES DE CONTROL                                            *
013100******************************************************************
013200 01  WKS-SWITCHES.
013300     05  WKS-FIN-EXQUES              PIC 9(01) VALUE ZERO.
013400         88  FIN-EXQUES                        VALUE 1.
013500     05  WKS-FIN-EXSUBM              PIC 9(01) VALUE ZERO.
013600         88  FIN-EXSUBM                        VALUE 1.
013700     05  WKS-MODO-PRUEBA             PIC 9(01) VALUE ZERO.
013800     05  WKS-MODO-PRODUCCION         PIC 9(01) VALUE ZERO.
013900     05  WKS-SW-SUBMISSION-VALIDA    PIC X(01) VALUE "N".
014000         88  SUBMISSION-VALIDA                 VALUE "S".
014100     05  WKS-SW-HAY-DUPLICADO        PIC X(01) VALUE "N".
014200         88  HAY-DUPLICADO                     VALUE "S".
014300     05  WKS-SW-PROVINCIA-VALIDA     PIC X(01) VALUE "N".
014400         88  PROVINCIA-ENCONTRADA              VALUE "S".
014500     05  WKS-SW-TELEFONO-VACIO       PIC X(01) VALUE "N".
014600         88  TELEFONO-VINO-VACIO               VALUE "S".
014700     05  FILLER                      PIC X(04) VALUE SPACES.
014800******************************************************************
014900* CONTADORES Y ACUMULADORES (COMP PARA TODOS LOS CONTADORES)     *
015000******************************************************************
015100 01  WKS-CONTADORES.
015200     05  WKS-CONT-LEIDAS             PIC 9(07) COMP VALUE ZERO.
015300     05  WKS-CONT-ACEPTADOS          PIC 9(07) COMP VALUE ZERO.
015400     05  WKS-CONT-RECHAZADOS         PIC 9(07) COMP VALUE ZERO.
015500     05  WKS-CONT-DUPLICADOS         PIC 9(07) COMP VALUE ZERO.
015600     05  WKS-CONT-PREGUNTAS          PIC 9(05) COMP VALUE ZERO.
015700     05  WKS-CONT-RESULTADOS         PIC 9(05) COMP VALUE ZERO.
015800     05  WKS-CONT-TEMAS-USADOS       PIC 9(03) COMP VALUE ZERO.
015900     05  WKS-SIG-ID-RESULTADO        PIC 9(06) COMP VALUE ZERO.
016000     05  FILLER                      PIC X(04) VALUE SPACES.
016100******************************************************************
016200* INDICES DE TABLA (COMP)                                        *
016300******************************************************************
016400 01  WKS-INDICES.
016500     05  WKS-IX-PREG                 PIC 9(05) COMP VALUE ZERO.
016600     05  WKS-IX-TEMA                 PIC 9(03) COMP VALUE ZERO.
016700     05  WKS-IX-RES                  PIC 9(05) COMP VALUE ZERO.
016800     05  WKS-IX-RES2                 PIC 9(05) COMP VALUE ZERO.
016900     05  WKS-IX-PROV2                PIC 9(03) COMP VALUE ZERO.
017000     05  WKS-IX-CAR                  PIC 9(03) COMP VALUE ZERO.
017100     05  WKS-IX-CAR2                 PIC 9(03) COMP VALUE ZERO.
017200     05  WKS-POS-DIGITO              PIC 9(03) COMP VALUE ZERO.
017300     05  WKS-HUBO-CAMBIO             PIC 9(01) VALUE ZERO.
017400         88  HUBO-CAMBIO                       VALUE 1.
017500     05  WKS-CAR-LEIDO               PIC X(01) VALUE SPACE.
017600     05  WKS-CAR-ANTERIOR            PIC X(01) VALUE SPACE.
017700     05  WKS-RANGO-PROV-ANTERIOR     PIC 9(05) COMP VALUE ZERO.
017800     05  WKS-SW-TEMA-ENCONTRADO      PIC X(01) VALUE "N".
017900         88  TEMA-ENCONTRADO                   VALUE "S".
018000     05  FILLER                      PIC X(04) VALUE SPACES.
018100******************************************************************
018200* TABLA DE PREGUNTAS DEL EXAMEN (CARGADA DE EXQUES)              *
018300******************************************************************
018400 01  WKS-TABLA-PREGUNTAS.
018500     05  WKS-PREG-ENT OCCURS 120 TIMES
018600                      INDEXED BY WKS-IX-TP.
018700         10  WKS-PREG-ID-PREGUNTA    PIC 9(06).
018800         10  WKS-PREG-RESP-CORRECTA  PIC X(01).
018900         10  WKS-PREG-TEMA           PIC X(20).
019000         10  FILLER                  PIC X(03).
019100******************************************************************
019200* TABLA DE TEMAS DE LA HOJA QUE SE ESTA CALIFICANDO (SE REINICIA *
019300* EN CADA SUBMISSION)                                             *
019400******************************************************************
019500 01  WKS-TABLA-TEMAS.
019600     05  WKS-TEMA-ENT OCCURS 20 TIMES
019700                      INDEXED BY WKS-IX-TT.
019800         10  WKS-TEMA-NOMBRE         PIC X(20).
019900         10  WKS-TEMA-TOTAL          PIC 9(03) COMP.
020000         10  WKS-TEMA-CORRECTAS      PIC 9(03) COMP.
020100         10  WKS-TEMA-PORCENTAJE     PIC S9(03)V9(02).
020200         10  FILLER                  PIC X(03).
020300******************************************************************
020400* TABLA DE RESULTADOS ACEPTADOS EN ESTA CORRIDA (EN MEMORIA, SE   *
020500* ORDENA Y SE RANQUEA ANTES DE GRABAR EL MAESTRO EXRSLT)         *
020600******************************************************************
020700 01  WKS-TABLA-RESULTADOS.
020800     05  WKS-RES-ENT OCCURS 2000 TIMES
020900                     INDEXED BY WKS-IX-TR.
021000         10  WKS-RES-ID-RESULTADO    PIC 9(06).
021100         10  WKS-RES-ID-EXAMEN       PIC 9(04).
021200         10  WKS-RES-NOMBRE-ALUMNO   PIC X(30).
021300         10  WKS-RES-TELEFONO        PIC X(15).
021400         10  WKS-RES-PROVINCIA       PIC X(25).
021500         10  WKS-RES-PUNTAJE-PCT     PIC S9(03)V9(02).
021600         10  WKS-RES-TAZR            PIC S9(05)V9(02).
021700         10  WKS-RES-RANGO-NACIONAL  PIC 9(05).
021800         10  WKS-RES-RANGO-PROVINCIA PIC 9(05).
021900         10  WKS-RES-SEQ-DESEMPATE   PIC 9(06).
022000         10  FILLER                  PIC X(05).
022100 01  WKS-RES-ENT-AUX.
022200     05  WKS-AUX-ID-RESULTADO        PIC 9(06).
022300     05  WKS-AUX-ID-EXAMEN           PIC 9(04).
022400     05  WKS-AUX-NOMBRE-ALUMNO       PIC X(30).
022500     05  WKS-AUX-TELEFONO            PIC X(15).
022600     05  WKS-AUX-PROVINCIA           PIC X(25).
022700     05  WKS-AUX-PUNTAJE-PCT         PIC S9(03)V9(02).
022800     05  WKS-AUX-TAZR                PIC S9(05)V9(02).
022900     05  WKS-AUX-RANGO-NACIONAL      PIC 9(05).
023000     05  WKS-AUX-RANGO-PROVINCIA     PIC 9(05).
023100     05  WKS-AUX-SEQ-DESEMPATE       PIC 9(06).
023200     05  FILLER                      PIC X(05).
023300******************************************************************
023400* AREAS DE NORMALIZACION DE NOMBRE Y TELEFONO                   *
023500******************************************************************
023600 01  WKS-DATOS-NORMALIZADOS.
023700     05  WKS-NOMBRE-NORM             PIC X(30).
023800     05  WKS-TELEFONO-NORM           PIC X(15).
023900     05  WKS-TELEFONO-DEPURADO       PIC X(15).
024000     05  FILLER                      PIC X(05) VALUE SPACES.
024100 01  WKS-NOMBRE-TABLA-CAR REDEFINES WKS-NOMBRE-NORM.
024200     05  WKS-NOMBRE-CAR OCCURS 30 TIMES PIC X(01).
024300 01  WKS-TELEFONO-TABLA-CAR REDEFINES WKS-TELEFONO-NORM.
024400     05  WKS-TELEFONO-CAR OCCURS 15 TIMES PIC X(01).
024500 01  WKS-DIGITOS-ORIGEN-DESTINO.
024600     05  WKS-DIGITOS-FA              PIC X(20)
024700         VALUE "۰۱۲۳۴۵۶۷۸۹٠١٢٣٤٥٦٧٨٩".
024800     05  WKS-DIGITOS-ASCII           PIC X(20)
024900         VALUE "01234567890123456789".
025000     05  FILLER                      PIC X(04) VALUE SPACES.
025100******************************************************************
025200* AREAS DE TRABAJO DE LA CALIFICACION                           *
025300******************************************************************
025400 01  WKS-AREA-CALIFICACION.
025500     05  WKS-TOTAL-PREGUNTAS         PIC 9(03) COMP VALUE ZERO.
025600     05  WKS-CORRECTAS               PIC 9(03) COMP VALUE ZERO.
025700     05  WKS-INCORRECTAS             PIC 9(03) COMP VALUE ZERO.
025800     05  WKS-PENALIZACION            PIC 9(03) COMP VALUE ZERO.
025900     05  WKS-CORRECTAS-AJUSTADAS     PIC S9(03) COMP VALUE ZERO.
026000     05  WKS-RESP-DADA               PIC X(01) VALUE SPACE.
026100     05  WKS-PUNTAJE-PCT             PIC S9(03)V9(02) VALUE ZERO.
026200     05  WKS-TAZR-CALCULADO          PIC S9(05)V9(02) VALUE ZERO.
026300     05  WKS-FACTOR-TAZR             PIC S9(05)V9(02) VALUE ZERO.
026400     05  FILLER                      PIC X(04) VALUE SPACES.
026500******************************************************************
026600* AREA DE RECHAZO                                                *
026700******************************************************************
026800 01  WKS-AREA-RECHAZO.
026900     05  WKS-RECH-MOTIVO             PIC 9(02) VALUE ZERO.
027000     05  WKS-RECH-DESCRIPCION        PIC X(40) VALUE SPACES.
027100     05  WKS-RECH-ID-RESULTADO-DUP   PIC 9(06) VALUE ZERO.
027200     05  FILLER                      PIC X(04) VALUE SPACES.
027300******************************************************************
027400* LINEA DE CONTADORES PARA EL LISTADO DE SALIDA (SYSOUT)         *
027500******************************************************************
027600 01  WKS-LINEA-ESTADISTICAS         PIC X(60) VALUE SPACES.
027700 PROCEDURE DIVISION.
027800******************************************************************
027900* PARRAFO PRINCIPAL                                              *
028000******************************************************************
028100 000-PRINCIPAL SECTION.
028200     PERFORM 100-APERTURA-ARCHIVOS
028300     PERFORM 160-CARGA-TABLA-PROVINCIAS
028400     PERFORM 150-CARGA-TABLA-PREGUNTAS
028500     PERFORM 200-PROCESA-SUBMISSIONS UNTIL FIN-EXSUBM
028600     PERFORM 300-ORDENA-RESULTADOS
028700     PERFORM 310-ASIGNA-RANGO-NACIONAL
028800     PERFORM 320-ASIGNA-RANGO-PROVINCIAL
028900     PERFORM 330-REGRABA-RESULTADOS
029000     PERFORM 800-ESTADISTICAS
029100     PERFORM 900-CIERRA-ARCHIVOS
029200     STOP RUN.
029300 000-PRINCIPAL-E.
029400     EXIT.
029500******************************************************************
029600* ABRE LOS SEIS ARCHIVOS DEL PROCESO Y ACEPTA LA FECHA DE CORRIDA*
029700******************************************************************
029800 100-APERTURA-ARCHIVOS SECTION.
029900     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN.
030000     OPEN INPUT  EXQUES
030100                 EXSUBM
030200          OUTPUT EXRSLT
030300                 EXTOPD
030400                 EXQDET
030500                 EXREJC.
030600     IF FS-EXQUES NOT = "00"
030700        DISPLAY "EXSC1C01 - ERROR AL ABRIR EXQUES FS=" FS-EXQUES
030800        STOP RUN
030900     END-IF.
031000     IF FS-EXSUBM NOT = "00"
031100        DISPLAY "EXSC1C01 - ERROR AL ABRIR EXSUBM FS=" FS-EXSUBM
031200        STOP RUN
031300     END-IF.
031400     IF FS-EXRSLT NOT = "00"
031500        DISPLAY "EXSC1C01 - ERROR AL ABRIR EXRSLT FS=" FS-EXRSLT
031600        STOP RUN
031700     END-IF.
031800     IF FS-EXTOPD NOT = "00"
031900        DISPLAY "EXSC1C01 - ERROR AL ABRIR EXTOPD FS=" FS-EXTOPD
032000        STOP RUN
032100     END-IF.
032200     IF FS-EXQDET NOT = "00"
032300        DISPLAY "EXSC1C01 - ERROR AL ABRIR EXQDET FS=" FS-EXQDET
032400        STOP RUN
032500     END-IF.
032600     IF FS-EXREJC NOT = "00"
032700        DISPLAY "EXSC1C01 - ERROR AL ABRIR EXREJC FS=" FS-EXREJC
032800        STOP RUN
032900     END-IF.
033000 100-APERTURA-ARCHIVOS-E.
033100     EXIT.
033200******************************************************************
033300* CARGA LA TABLA FIJA DE 31 PROVINCIAS DESDE EL COPY EXPROV      *
033400******************************************************************
033500 160-CARGA-TABLA-PROVINCIAS SECTION.
033600     CONTINUE.
033700 160-CARGA-TABLA-PROVINCIAS-E.
033800     EXIT.
033900******************************************************************
034000* CARGA EL BANCO DE PREGUNTAS DEL EXAMEN EN WKS-TABLA-PREGUNTAS. *
034100* EL ARCHIVO VIENE ORDENADO POR ID-PREGUNTA.                     *
034200******************************************************************
034300 150-CARGA-TABLA-PREGUNTAS SECTION.
034400     PERFORM 151-PROCESA-UNA-PREGUNTA UNTIL FIN-EXQUES.
034500 150-CARGA-TABLA-PREGUNTAS-E.
034600     EXIT.
034700 151-PROCESA-UNA-PREGUNTA SECTION.
034800     PERFORM 152-LEE-EXQUES
034900     IF NOT FIN-EXQUES
035000        ADD 1 TO WKS-CONT-PREGUNTAS
035100        SET WKS-IX-TP TO WKS-CONT-PREGUNTAS
035200        MOVE EXQU-ID-PREGUNTA        TO WKS-PREG-ID-PREGUNTA
035300                                        (WKS-IX-TP)
035400        MOVE EXQU-RESPUESTA-CORRECTA TO WKS-PREG-RESP-CORRECTA
035500                                        (WKS-IX-TP)
035600        IF EXQU-TEMA = SPACES
035700           MOVE "SIN TEMA"            TO WKS-PREG-TEMA
035800                                         (WKS-IX-TP)
035900        ELSE
036000           MOVE EXQU-TEMA             TO WKS-PREG-TEMA
036100                                         (WKS-IX-TP)
036200        END-IF
036300     END-IF.
036400 151-PROCESA-UNA-PREGUNTA-E.
036500     EXIT.
036600 152-LEE-EXQUES SECTION.
036700     READ EXQUES
036800         AT END
036900            MOVE 1 TO WKS-FIN-EXQUES
037000     END-READ.
037100     ADD 1 TO WKS-CONT-LEIDAS.
037200 152-LEE-EXQUES-E.
037300     EXIT.
037400******************************************************************
037500* CICLO PRINCIPAL DE SUBMISSIONS: LEE, NORMALIZA, VALIDA,        *
037600* DETECTA DUPLICADOS, CALIFICA, ESCALA Y POSTEA O RECHAZA        *
037700******************************************************************
037800 200-PROCESA-SUBMISSIONS SECTION.
037900     PERFORM 201-LEE-EXSUBM
038000     IF NOT FIN-EXSUBM
038100        MOVE "N" TO WKS-SW-SUBMISSION-VALIDA
038200        MOVE "N" TO WKS-SW-HAY-DUPLICADO
038300        PERFORM 210-NORMALIZA-ENTRADA
038400        PERFORM 220-VALIDA-ENTRADA
038500        IF SUBMISSION-VALIDA
038600           PERFORM 230-BUSCA-DUPLICADO
038700           IF HAY-DUPLICADO
038800              MOVE 20 TO WKS-RECH-MOTIVO
038900              MOVE "HOJA DUPLICADA (MISMO TELEFONO O NOMBRE"
039000                 TO WKS-RECH-DESCRIPCION
039100              PERFORM 280-RECHAZA-SUBMISSION
039200           ELSE
039300              PERFORM 235-ASIGNA-ID-RESULTADO
039400              PERFORM 240-CALIFICA-SUBMISSION
039500              PERFORM 250-CALCULA-PUNTAJE
039600              PERFORM 260-ESCALA-TAZR
039700              PERFORM 270-POSTEA-RESULTADO
039800           END-IF
039900        END-IF
040000     END-IF.
040100 200-PROCESA-SUBMISSIONS-E.
040200     EXIT.
040300 201-LEE-EXSUBM SECTION.
040400     READ EXSUBM
040500         AT END
040600            MOVE 1 TO WKS-FIN-EXSUBM
040700     END-READ.
040800     IF NOT FIN-EXSUBM
040900        ADD 1 TO WKS-CONT-LEIDAS
041000     END-IF.
041100 201-LEE-EXSUBM-E.
041200     EXIT.
041300******************************************************************
041400* NORMALIZA TELEFONO Y NOMBRE: CONVIERTE DIGITOS PERSAS/ARABE-   *
041500* INDIOS A ASCII, DEPURA EL TELEFONO DE CARACTERES NO NUMERICOS, *
041600* COMPACTA ESPACIOS DEL NOMBRE Y, SI EL TELEFONO LLEGA VACIO,    *
041700* DIVIDE UN POSIBLE CAMPO COMBINADO NOMBRE+TELEFONO.             *
041800******************************************************************
041900 210-NORMALIZA-ENTRADA SECTION.
042000     MOVE SPACES TO WKS-NOMBRE-NORM
042100     MOVE SPACES TO WKS-TELEFONO-NORM
042200     MOVE EXSU-NOMBRE-ALUMNO TO WKS-NOMBRE-NORM
042300     MOVE EXSU-TELEFONO      TO WKS-TELEFONO-NORM
042400     INSPECT WKS-NOMBRE-NORM
042500             CONVERTING WKS-DIGITOS-FA TO WKS-DIGITOS-ASCII
042600     INSPECT WKS-TELEFONO-NORM
042700             CONVERTING WKS-DIGITOS-FA TO WKS-DIGITOS-ASCII
042800     PERFORM 211-DEPURA-TELEFONO
042900     PERFORM 212-COMPACTA-NOMBRE
043000     IF WKS-TELEFONO-NORM = SPACES
043100        MOVE "S" TO WKS-SW-TELEFONO-VACIO
043200        PERFORM 213-DIVIDE-NOMBRE-TELEFONO
043300     ELSE
043400        MOVE "N" TO WKS-SW-TELEFONO-VACIO
043500     END-IF.
043600 210-NORMALIZA-ENTRADA-E.
043700     EXIT.
043800******************************************************************
043900* ELIMINA DE WKS-TELEFONO-NORM TODO CARACTER QUE NO SEA DIGITO   *
044000******************************************************************
044100 211-DEPURA-TELEFONO SECTION.
044200     MOVE SPACES TO WKS-TELEFONO-DEPURADO
044300     MOVE ZERO   TO WKS-IX-CAR2
044400     PERFORM 211-A-COPIA-UN-DIGITO
044500         VARYING WKS-IX-CAR FROM 1 BY 1
044600         UNTIL WKS-IX-CAR > 15
044700     MOVE WKS-TELEFONO-DEPURADO TO WKS-TELEFONO-NORM.
044800 211-DEPURA-TELEFONO-E.
044900     EXIT.
045000 211-A-COPIA-UN-DIGITO SECTION.
045100     IF WKS-TELEFONO-CAR (WKS-IX-CAR) IS DIGITO-ASCII
045200        ADD 1 TO WKS-IX-CAR2
045300        IF WKS-IX-CAR2 NOT > 15
045400           MOVE WKS-TELEFONO-CAR (WKS-IX-CAR)
045500             TO WKS-TELEFONO-DEPURADO (WKS-IX-CAR2:1)
045600        END-IF
045700     END-IF.
045800 211-A-COPIA-UN-DIGITO-E.
045900     EXIT.
046000******************************************************************
046100* COMPACTA CORRIDAS DE ESPACIOS EN BLANCO DEL NOMBRE A UNO SOLO  *
046200* Y RECORTA ESPACIOS AL INICIO                                  *
046300******************************************************************
046400 212-COMPACTA-NOMBRE SECTION.
046500     MOVE WKS-NOMBRE-NORM TO WKS-TELEFONO-DEPURADO
046600     MOVE SPACES          TO WKS-NOMBRE-NORM
046700     MOVE ZERO            TO WKS-IX-CAR2
046800     MOVE SPACE           TO WKS-CAR-ANTERIOR
046900     PERFORM 212-A-COPIA-UN-CARACTER
047000         VARYING WKS-IX-CAR FROM 1 BY 1
047100         UNTIL WKS-IX-CAR > 30.
047200 212-COMPACTA-NOMBRE-E.
047300     EXIT.
047400 212-A-COPIA-UN-CARACTER SECTION.
047500     MOVE WKS-TELEFONO-DEPURADO (WKS-IX-CAR:1) TO WKS-CAR-LEIDO
047600     IF WKS-CAR-LEIDO = SPACE AND WKS-CAR-ANTERIOR = SPACE
047700        CONTINUE
047800     ELSE
047900        IF WKS-CAR-LEIDO = SPACE AND WKS-IX-CAR2 = ZERO
048000           CONTINUE
048100        ELSE
048200           ADD 1 TO WKS-IX-CAR2
048300           IF WKS-IX-CAR2 NOT > 30
048400              MOVE WKS-CAR-LEIDO TO WKS-NOMBRE-CAR (WKS-IX-CAR2)
048500           END-IF
048600        END-IF
048700     END-IF
048800     MOVE WKS-CAR-LEIDO TO WKS-CAR-ANTERIOR.
048900 212-A-COPIA-UN-CARACTER-E.
049000     EXIT.
049100******************************************************************
049200* EL TELEFONO LLEGO VACIO: SI EL NOMBRE TRAE UNA CORRIDA DE      *
049300* DIGITOS, SE TOMA COMO EL TELEFONO Y SE RECORTA DEL NOMBRE      *
049400******************************************************************
049500 213-DIVIDE-NOMBRE-TELEFONO SECTION.
049600     MOVE ZERO TO WKS-POS-DIGITO
049700     PERFORM 213-A-BUSCA-PRIMER-DIGITO
049800         VARYING WKS-IX-CAR FROM 1 BY 1
049900         UNTIL WKS-IX-CAR > 30 OR WKS-POS-DIGITO NOT = ZERO
050000     IF WKS-POS-DIGITO NOT = ZERO
050100        MOVE WKS-NOMBRE-NORM (WKS-POS-DIGITO:) TO
050200             WKS-TELEFONO-NORM
050300        IF WKS-POS-DIGITO = 1
050400           MOVE SPACES TO WKS-NOMBRE-NORM
050500        ELSE
050600           MOVE WKS-NOMBRE-NORM (1:WKS-POS-DIGITO - 1) TO
050700                WKS-TELEFONO-DEPURADO
050800           MOVE SPACES TO WKS-NOMBRE-NORM
050900           MOVE WKS-TELEFONO-DEPURADO (1:WKS-POS-DIGITO - 1) TO
051000                WKS-NOMBRE-NORM
051100        END-IF
051200        PERFORM 211-DEPURA-TELEFONO
051300        PERFORM 212-COMPACTA-NOMBRE
051400     END-IF.
051500 213-DIVIDE-NOMBRE-TELEFONO-E.
051600     EXIT.
051700 213-A-BUSCA-PRIMER-DIGITO SECTION.
051800     IF WKS-NOMBRE-CAR (WKS-IX-CAR) IS DIGITO-ASCII
051900        MOVE WKS-IX-CAR TO WKS-POS-DIGITO
052000     END-IF.
052100 213-A-BUSCA-PRIMER-DIGITO-E.
052200     EXIT.
052300******************************************************************
052400* VALIDA QUE LOS DATOS NORMALIZADOS DEL ALUMNO SEAN CORRECTOS.   *
052500* HOJA SIN NOMBRE, SIN TELEFONO, SIN PROVINCIA, PROVINCIA NO     *
052600* REGISTRADA O NOMBRE CON LETRAS/DIGITOS LATINOS SE RECHAZA.     *
052700******************************************************************
052800 220-VALIDA-ENTRADA SECTION.
052900     MOVE "S" TO WKS-SW-SUBMISSION-VALIDA
053000     IF WKS-NOMBRE-NORM = SPACES
053100        MOVE "N" TO WKS-SW-SUBMISSION-VALIDA
053200        MOVE 10  TO WKS-RECH-MOTIVO
053300        MOVE "NOMBRE DEL ALUMNO VACIO" TO WKS-RECH-DESCRIPCION
053400     END-IF
053500     IF SUBMISSION-VALIDA AND WKS-TELEFONO-NORM = SPACES
053600        MOVE "N" TO WKS-SW-SUBMISSION-VALIDA
053700        MOVE 11  TO WKS-RECH-MOTIVO
053800        MOVE "TELEFONO VACIO O NO SE PUDO DIVIDIR"
053900          TO WKS-RECH-DESCRIPCION
054000     END-IF
054100     IF SUBMISSION-VALIDA AND EXSU-PROVINCIA = SPACES
054200        MOVE "N" TO WKS-SW-SUBMISSION-VALIDA
054300        MOVE 12  TO WKS-RECH-MOTIVO
054400        MOVE "PROVINCIA VACIA" TO WKS-RECH-DESCRIPCION
054500     END-IF
054600     IF SUBMISSION-VALIDA
054700        PERFORM 221-VALIDA-PROVINCIA
054800        IF NOT PROVINCIA-ENCONTRADA
054900           MOVE "N" TO WKS-SW-SUBMISSION-VALIDA
055000           MOVE 13  TO WKS-RECH-MOTIVO
055100           MOVE "PROVINCIA NO ESTA EN LA TABLA DE 31"
055200             TO WKS-RECH-DESCRIPCION
055300        END-IF
055400     END-IF
055500     IF SUBMISSION-VALIDA
055600        PERFORM 222-VALIDA-NOMBRE
055700        IF NOT SUBMISSION-VALIDA
055800           MOVE 14  TO WKS-RECH-MOTIVO
055900           MOVE "NOMBRE CONTIENE LETRAS O DIGITOS LATINOS"
056000             TO WKS-RECH-DESCRIPCION
056100        END-IF
056200     END-IF.
056300 220-VALIDA-ENTRADA-E.
056400     EXIT.
056500******************************************************************
056600* BUSCA LA PROVINCIA NORMALIZADA EN LA TABLA FIJA DE 31          *
056700******************************************************************
056800 221-VALIDA-PROVINCIA SECTION.
056900     MOVE "N" TO WKS-SW-PROVINCIA-VALIDA
057000     SEARCH ALL WKS-PROVINCIA-ENT
057100         AT END
057200            CONTINUE
057300         WHEN WKS-PROVINCIA-ENT (WKS-IX-PROV) = EXSU-PROVINCIA
057400            MOVE "S" TO WKS-SW-PROVINCIA-VALIDA
057500     END-SEARCH.
057600 221-VALIDA-PROVINCIA-E.
057700     EXIT.
057800******************************************************************
057900* EL NOMBRE NO PUEDE CONTENER LETRAS O DIGITOS DEL ALFABETO      *
058000* LATINO (A-Z, a-z, 0-9); SE ESPERA ALFABETO PERSA UNICAMENTE    *
058100******************************************************************
058200 222-VALIDA-NOMBRE SECTION.
058300     MOVE "S" TO WKS-SW-SUBMISSION-VALIDA
058400     PERFORM 222-A-VALIDA-UN-CARACTER
058500         VARYING WKS-IX-CAR FROM 1 BY 1
058600         UNTIL WKS-IX-CAR > 30 OR NOT SUBMISSION-VALIDA.
058700 222-VALIDA-NOMBRE-E.
058800     EXIT.
058900 222-A-VALIDA-UN-CARACTER SECTION.
059000     IF WKS-NOMBRE-CAR (WKS-IX-CAR) IS DIGITO-ASCII
059100        MOVE "N" TO WKS-SW-SUBMISSION-VALIDA
059200     ELSE
059300        IF (WKS-NOMBRE-CAR (WKS-IX-CAR) IS ALPHABETIC-UPPER) OR
059400           (WKS-NOMBRE-CAR (WKS-IX-CAR) IS ALPHABETIC-LOWER)
059500           MOVE "N" TO WKS-SW-SUBMISSION-VALIDA
059600        END-IF
059700     END-IF.
059800 222-A-VALIDA-UN-CARACTER-E.
059900     EXIT.
060000******************************************************************
060100* BUSCA, ENTRE LOS RESULTADOS YA POSTEADOS EN ESTA CORRIDA, UNO  *
060200* CON EL MISMO TELEFONO, O CON EL MISMO NOMBRE Y PROVINCIA       *
060300******************************************************************
060400 230-BUSCA-DUPLICADO SECTION.
060500     MOVE "N" TO WKS-SW-HAY-DUPLICADO
060600     SET WKS-IX-TR TO 1
060700     SEARCH WKS-RES-ENT
060800         AT END
060900            CONTINUE
061000         WHEN WKS-RES-ID-EXAMEN (WKS-IX-TR) = EXSU-ID-EXAMEN AND
061100              WKS-RES-TELEFONO  (WKS-IX-TR) = WKS-TELEFONO-NORM
061200            MOVE "S" TO WKS-SW-HAY-DUPLICADO
061300         WHEN WKS-RES-ID-EXAMEN  (WKS-IX-TR) = EXSU-ID-EXAMEN AND
061400              WKS-RES-NOMBRE-ALUMNO (WKS-IX-TR) = WKS-NOMBRE-NORM
061500              AND WKS-RES-PROVINCIA (WKS-IX-TR) = EXSU-PROVINCIA
061600            MOVE "S" TO WKS-SW-HAY-DUPLICADO
061700     END-SEARCH.
061800 230-BUSCA-DUPLICADO-E.
061900     EXIT.
062000******************************************************************
062100* RESERVA EL SIGUIENTE ID-RESULTADO. A PARTIR DE ESTE PUNTO LA   *
062200* HOJA SIEMPRE SE POSTEA, NUNCA SE RECHAZA                       *
062300******************************************************************
062400 235-ASIGNA-ID-RESULTADO SECTION.
062500     ADD 1 TO WKS-SIG-ID-RESULTADO.
062600 235-ASIGNA-ID-RESULTADO-E.
062700     EXIT.
062800******************************************************************
062900* CALIFICA LA HOJA CONTRA EL BANCO DE PREGUNTAS DEL EXAMEN,      *
063000* ACUMULA TOTALES POR TEMA Y GRABA UN EXQDET POR PREGUNTA        *
063100******************************************************************
063200 240-CALIFICA-SUBMISSION SECTION.
063300     MOVE ZERO TO WKS-TOTAL-PREGUNTAS
063400     MOVE ZERO TO WKS-CORRECTAS
063500     MOVE ZERO TO WKS-INCORRECTAS
063600     MOVE ZERO TO WKS-CONT-TEMAS-USADOS
063700     PERFORM 241-CALIFICA-UNA-PREGUNTA
063800         VARYING WKS-IX-TP FROM 1 BY 1
063900         UNTIL WKS-IX-TP > WKS-CONT-PREGUNTAS.
064000 240-CALIFICA-SUBMISSION-E.
064100     EXIT.
064200 241-CALIFICA-UNA-PREGUNTA SECTION.
064300     MOVE SPACES TO REG-EXQDET
064400     ADD 1 TO WKS-TOTAL-PREGUNTAS
064500     MOVE SPACE TO WKS-RESP-DADA
064600     PERFORM 242-BUSCA-RESPUESTA-ALUMNO
064700     MOVE SPACE TO EXQD-ES-CORRECTA
064800     IF WKS-RESP-DADA NOT = SPACE
064900        IF WKS-RESP-DADA = WKS-PREG-RESP-CORRECTA (WKS-IX-TP)
065000           ADD 1 TO WKS-CORRECTAS
065100           MOVE "Y" TO EXQD-ES-CORRECTA
065200        ELSE
065300           ADD 1 TO WKS-INCORRECTAS
065400           MOVE "N" TO EXQD-ES-CORRECTA
065500        END-IF
065600     END-IF
065700     PERFORM 243-ACUMULA-TEMA
065800     MOVE WKS-SIG-ID-RESULTADO            TO EXQD-ID-RESULTADO
065900     MOVE WKS-PREG-ID-PREGUNTA (WKS-IX-TP) TO EXQD-ID-PREGUNTA
066000     MOVE WKS-RESP-DADA                   TO EXQD-RESP-ALUMNO
066100     MOVE WKS-PREG-RESP-CORRECTA (WKS-IX-TP)
066200                                           TO EXQD-RESP-CORRECTA
066300     WRITE REG-EXQDET.
066400 241-CALIFICA-UNA-PREGUNTA-E.
066500     EXIT.
066600******************************************************************
066700* BUSCA, EN LA TABLA DE RESPUESTAS DE LA HOJA, LA RESPUESTA      *
066800* DADA PARA LA PREGUNTA ACTUAL DEL BANCO                         *
066900******************************************************************
067000 242-BUSCA-RESPUESTA-ALUMNO SECTION.
067100     SET EXSU-IX TO 1
067200     SEARCH EXSU-RESPUESTA
067300         AT END
067400            MOVE SPACE TO WKS-RESP-DADA
067500         WHEN EXSU-ID-PREGUNTA (EXSU-IX) =
067600              WKS-PREG-ID-PREGUNTA (WKS-IX-TP)
067700            MOVE EXSU-RESP-ALUMNO (EXSU-IX) TO WKS-RESP-DADA
067800            INSPECT WKS-RESP-DADA
067900                    CONVERTING "abcd" TO "ABCD"
068000     END-SEARCH.
068100 242-BUSCA-RESPUESTA-ALUMNO-E.
068200     EXIT.
068300******************************************************************
068400* ACUMULA EL TOTAL Y LAS CORRECTAS DE LA PREGUNTA ACTUAL EN SU   *
068500* TEMA, CREANDO LA ENTRADA DEL TEMA SI AUN NO EXISTE             *
068600******************************************************************
068700 243-ACUMULA-TEMA SECTION.
068800     MOVE "N" TO WKS-SW-TEMA-ENCONTRADO
068900     SET WKS-IX-TT TO 1
069000     SEARCH WKS-TEMA-ENT
069100         AT END
069200            CONTINUE
069300         WHEN WKS-TEMA-NOMBRE (WKS-IX-TT) =
069400              WKS-PREG-TEMA (WKS-IX-TP)
069500            MOVE "S" TO WKS-SW-TEMA-ENCONTRADO
069600     END-SEARCH
069700     IF NOT TEMA-ENCONTRADO
069800        ADD 1 TO WKS-CONT-TEMAS-USADOS
069900        SET WKS-IX-TT TO WKS-CONT-TEMAS-USADOS
070000        MOVE WKS-PREG-TEMA (WKS-IX-TP) TO
070100             WKS-TEMA-NOMBRE (WKS-IX-TT)
070200        MOVE ZERO TO WKS-TEMA-TOTAL (WKS-IX-TT)
070300        MOVE ZERO TO WKS-TEMA-CORRECTAS (WKS-IX-TT)
070400     END-IF
070500     ADD 1 TO WKS-TEMA-TOTAL (WKS-IX-TT)
070600     IF EXQD-CORRECTA
070700        ADD 1 TO WKS-TEMA-CORRECTAS (WKS-IX-TT)
070800     END-IF.
070900 243-ACUMULA-TEMA-E.
071000     EXIT.
071100******************************************************************
071200* CALCULA LA PENALIZACION (UN PUNTO POR CADA TRES INCORRECTAS),  *
071300* EL PUNTAJE PORCENTUAL DE LA HOJA Y EL PORCENTAJE DE CADA TEMA  *
071400******************************************************************
071500 250-CALCULA-PUNTAJE SECTION.
071600     COMPUTE WKS-PENALIZACION = WKS-INCORRECTAS / 3
071700     COMPUTE WKS-CORRECTAS-AJUSTADAS =
071800             WKS-CORRECTAS - WKS-PENALIZACION
071900     IF WKS-CORRECTAS-AJUSTADAS < ZERO
072000        MOVE ZERO TO WKS-CORRECTAS-AJUSTADAS
072100     END-IF
072200     IF WKS-TOTAL-PREGUNTAS = ZERO
072300        MOVE ZERO TO WKS-PUNTAJE-PCT
072400     ELSE
072500        COMPUTE WKS-PUNTAJE-PCT ROUNDED =
072600                (WKS-CORRECTAS-AJUSTADAS * 100) /
072700                WKS-TOTAL-PREGUNTAS
072800     END-IF
072900     PERFORM 251-CALCULA-PORCENTAJE-TEMA
073000         VARYING WKS-IX-TT FROM 1 BY 1
073100         UNTIL WKS-IX-TT > WKS-CONT-TEMAS-USADOS.
073200 250-CALCULA-PUNTAJE-E.
073300     EXIT.
073400 251-CALCULA-PORCENTAJE-TEMA SECTION.
073500     IF WKS-TEMA-TOTAL (WKS-IX-TT) = ZERO
073600        MOVE ZERO TO WKS-TEMA-PORCENTAJE (WKS-IX-TT)
073700     ELSE
073800        COMPUTE WKS-TEMA-PORCENTAJE (WKS-IX-TT) ROUNDED =
073900                (WKS-TEMA-CORRECTAS (WKS-IX-TT) * 100) /
074000                WKS-TEMA-TOTAL (WKS-IX-TT)
074100     END-IF.
074200 251-CALCULA-PORCENTAJE-TEMA-E.
074300     EXIT.
074400******************************************************************
074500* ESCALA EL PUNTAJE PORCENTUAL A LA ESCALA TAZR:                 *
074600* TAZR = 1000 + (PORCENTAJE * 125), REDONDEADO A 2 DECIMALES     *
074700******************************************************************
074800 260-ESCALA-TAZR SECTION.
074900     COMPUTE WKS-TAZR-CALCULADO ROUNDED =
075000             1000 + (WKS-PUNTAJE-PCT * 125).
075100 260-ESCALA-TAZR-E.
075200     EXIT.
075300******************************************************************
075400* AGREGA EL RESULTADO A LA TABLA EN MEMORIA Y GRABA EL DESGLOSE  *
075500* POR TEMA (EXTOPD). EL MAESTRO EXRSLT SE GRABA HASTA EL FINAL,  *
075600* DESPUES DE RANQUEAR (VER 330-REGRABA-RESULTADOS)               *
075700******************************************************************
075800 270-POSTEA-RESULTADO SECTION.
075900     ADD 1 TO WKS-CONT-RESULTADOS
076000     ADD 1 TO WKS-CONT-ACEPTADOS
076100     SET WKS-IX-TR TO WKS-CONT-RESULTADOS
076200     MOVE WKS-SIG-ID-RESULTADO  TO WKS-RES-ID-RESULTADO (WKS-IX-TR)
076300     MOVE EXSU-ID-EXAMEN        TO WKS-RES-ID-EXAMEN    (WKS-IX-TR)
076400     MOVE WKS-NOMBRE-NORM       TO WKS-RES-NOMBRE-ALUMNO
076500                                    (WKS-IX-TR)
076600     MOVE WKS-TELEFONO-NORM     TO WKS-RES-TELEFONO     (WKS-IX-TR)
076700     MOVE EXSU-PROVINCIA        TO WKS-RES-PROVINCIA    (WKS-IX-TR)
076800     MOVE WKS-PUNTAJE-PCT       TO WKS-RES-PUNTAJE-PCT  (WKS-IX-TR)
076900     MOVE WKS-TAZR-CALCULADO    TO WKS-RES-TAZR         (WKS-IX-TR)
077000     MOVE ZERO                  TO WKS-RES-RANGO-NACIONAL
077100                                    (WKS-IX-TR)
077200     MOVE ZERO                  TO WKS-RES-RANGO-PROVINCIA
077300                                    (WKS-IX-TR)
077400     MOVE WKS-SIG-ID-RESULTADO  TO WKS-RES-SEQ-DESEMPATE
077500                                    (WKS-IX-TR)
077600     PERFORM 271-GRABA-DESGLOSE-TEMA
077700         VARYING WKS-IX-TT FROM 1 BY 1
077800         UNTIL WKS-IX-TT > WKS-CONT-TEMAS-USADOS.
077900 270-POSTEA-RESULTADO-E.
078000     EXIT.
078100 271-GRABA-DESGLOSE-TEMA SECTION.
078200     MOVE SPACES TO REG-EXTOPD
078300     MOVE WKS-SIG-ID-RESULTADO       TO EXTD-ID-RESULTADO
078400     MOVE WKS-TEMA-NOMBRE (WKS-IX-TT) TO EXTD-TEMA
078500     MOVE WKS-TEMA-TOTAL (WKS-IX-TT)  TO EXTD-TOTAL-TEMA
078600     MOVE WKS-TEMA-CORRECTAS (WKS-IX-TT) TO EXTD-CORRECTAS-TEMA
078700     MOVE WKS-TEMA-PORCENTAJE (WKS-IX-TT) TO EXTD-PORCENTAJE-TEMA
078800     WRITE REG-EXTOPD.
078900 271-GRABA-DESGLOSE-TEMA-E.
079000     EXIT.
079100******************************************************************
079200* GRABA UN REGISTRO DE RECHAZO CON EL MOTIVO YA DETERMINADO      *
079300******************************************************************
079400 280-RECHAZA-SUBMISSION SECTION.
079500     MOVE SPACES TO REG-EXREJC
079600     ADD 1 TO WKS-CONT-RECHAZADOS
079700     IF HAY-DUPLICADO
079800        ADD 1 TO WKS-CONT-DUPLICADOS
079900     END-IF
080000     MOVE EXSU-ID-EXAMEN      TO EXRJ-ID-EXAMEN
080100     MOVE WKS-NOMBRE-NORM     TO EXRJ-NOMBRE-ALUMNO
080200     MOVE WKS-TELEFONO-NORM   TO EXRJ-TELEFONO
080300     MOVE EXSU-PROVINCIA      TO EXRJ-PROVINCIA
080400     MOVE WKS-RECH-MOTIVO     TO EXRJ-COD-MOTIVO
080500     MOVE WKS-RECH-DESCRIPCION TO EXRJ-DESCRIPCION-MOTIVO
080600     MOVE ZERO                TO EXRJ-ID-RESULTADO-DUP
080700     WRITE REG-EXREJC.
080800 280-RECHAZA-SUBMISSION-E.
080900     EXIT.
081000******************************************************************
081100* ORDENA WKS-TABLA-RESULTADOS POR TAZR DESCENDENTE Y, EN CASO DE *
081200* EMPATE, POR SEQ-DESEMPATE ASCENDENTE. NO HAY VERBO SORT EN     *
081300* ESTE TALLER; SE ORDENA CON BURBUJA POR PARRAFO, IGUAL QUE LOS  *
081400* DEMAS RECORRIDOS DE TABLA DE ESTE PROGRAMA                     *
081500******************************************************************
081600 300-ORDENA-RESULTADOS SECTION.
081700     MOVE 1 TO WKS-HUBO-CAMBIO
081800     PERFORM 301-UNA-PASADA-BURBUJA UNTIL NOT HUBO-CAMBIO.
081900 300-ORDENA-RESULTADOS-E.
082000     EXIT.
082100 301-UNA-PASADA-BURBUJA SECTION.
082200     MOVE ZERO TO WKS-HUBO-CAMBIO
082300     PERFORM 302-COMPARA-UN-PAR
082400         VARYING WKS-IX-RES FROM 1 BY 1
082500         UNTIL WKS-IX-RES > WKS-CONT-RESULTADOS - 1.
082600 301-UNA-PASADA-BURBUJA-E.
082700     EXIT.
082800 302-COMPARA-UN-PAR SECTION.
082900     COMPUTE WKS-IX-RES2 = WKS-IX-RES + 1
083000     IF WKS-RES-TAZR (WKS-IX-RES) <
083100        WKS-RES-TAZR (WKS-IX-RES2)
083200        PERFORM 303-INTERCAMBIA-PAR
083300     ELSE
083400        IF WKS-RES-TAZR (WKS-IX-RES) =
083500           WKS-RES-TAZR (WKS-IX-RES2) AND
083600           WKS-RES-SEQ-DESEMPATE (WKS-IX-RES) >
083700           WKS-RES-SEQ-DESEMPATE (WKS-IX-RES2)
083800           PERFORM 303-INTERCAMBIA-PAR
083900        END-IF
084000     END-IF.
084100 302-COMPARA-UN-PAR-E.
084200     EXIT.
084300 303-INTERCAMBIA-PAR SECTION.
084400     MOVE WKS-RES-ENT (WKS-IX-RES)  TO WKS-RES-ENT-AUX
084500     MOVE WKS-RES-ENT (WKS-IX-RES2) TO WKS-RES-ENT (WKS-IX-RES)
084600     MOVE WKS-RES-ENT-AUX           TO WKS-RES-ENT (WKS-IX-RES2)
084700     MOVE 1 TO WKS-HUBO-CAMBIO.
084800 303-INTERCAMBIA-PAR-E.
084900     EXIT.
085000******************************************************************
085100* ASIGNA EL RANGO NACIONAL (ORDEN 1224: LOS EMPATADOS COMPARTEN  *
085200* EL RANGO DEL PRIMERO, EL SIGUIENTE DISTINTO TOMA SU POSICION)  *
085300******************************************************************
085400 310-ASIGNA-RANGO-NACIONAL SECTION.
085500     PERFORM 311-ASIGNA-UN-RANGO-NACIONAL
085600         VARYING WKS-IX-RES FROM 1 BY 1
085700         UNTIL WKS-IX-RES > WKS-CONT-RESULTADOS.
085800 310-ASIGNA-RANGO-NACIONAL-E.
085900     EXIT.
086000 311-ASIGNA-UN-RANGO-NACIONAL SECTION.
086100     IF WKS-IX-RES = 1
086200        MOVE WKS-IX-RES TO WKS-RES-RANGO-NACIONAL (WKS-IX-RES)
086300     ELSE
086400        IF WKS-RES-TAZR (WKS-IX-RES) =
086500           WKS-RES-TAZR (WKS-IX-RES - 1)
086600           MOVE WKS-RES-RANGO-NACIONAL (WKS-IX-RES - 1) TO
086700                WKS-RES-RANGO-NACIONAL (WKS-IX-RES)
086800        ELSE
086900           MOVE WKS-IX-RES TO
087000                WKS-RES-RANGO-NACIONAL (WKS-IX-RES)
087100        END-IF
087200     END-IF.
087300 311-ASIGNA-UN-RANGO-NACIONAL-E.
087400     EXIT.
087500******************************************************************
087600* ASIGNA EL RANGO PROVINCIAL: PARA CADA UNA DE LAS 31 PROVINCIAS *
087700* SE RECORRE LA TABLA YA ORDENADA Y SE RANQUEA SOLO LA SUB-LISTA *
087800* DE ESA PROVINCIA, CON LA MISMA REGLA 1224                     *
087900******************************************************************
088000 320-ASIGNA-RANGO-PROVINCIAL SECTION.
088100     PERFORM 321-RANQUEA-UNA-PROVINCIA
088200         VARYING WKS-IX-PROV FROM 1 BY 1
088300         UNTIL WKS-IX-PROV > 31.
088400 320-ASIGNA-RANGO-PROVINCIAL-E.
088500     EXIT.
088600 321-RANQUEA-UNA-PROVINCIA SECTION.
088700     MOVE ZERO TO WKS-IX-PROV2
088800     MOVE ZERO TO WKS-FACTOR-TAZR
088900     PERFORM 322-RANQUEA-UN-RESULTADO
089000         VARYING WKS-IX-RES FROM 1 BY 1
089100         UNTIL WKS-IX-RES > WKS-CONT-RESULTADOS.
089200 321-RANQUEA-UNA-PROVINCIA-E.
089300     EXIT.
089400 322-RANQUEA-UN-RESULTADO SECTION.
089500     IF WKS-RES-PROVINCIA (WKS-IX-RES) =
089600        WKS-PROVINCIA-ENT (WKS-IX-PROV)
089700        ADD 1 TO WKS-IX-PROV2
089800        IF WKS-IX-PROV2 = 1
089900           MOVE WKS-IX-PROV2 TO
090000                WKS-RES-RANGO-PROVINCIA (WKS-IX-RES)
090100        ELSE
090200           IF WKS-RES-TAZR (WKS-IX-RES) = WKS-FACTOR-TAZR
090300              MOVE WKS-RANGO-PROV-ANTERIOR TO
090400                   WKS-RES-RANGO-PROVINCIA (WKS-IX-RES)
090500           ELSE
090600              MOVE WKS-IX-PROV2 TO
090700                   WKS-RES-RANGO-PROVINCIA (WKS-IX-RES)
090800           END-IF
090900        END-IF
091000        MOVE WKS-RES-TAZR (WKS-IX-RES) TO WKS-FACTOR-TAZR
091100        MOVE WKS-RES-RANGO-PROVINCIA (WKS-IX-RES) TO
091200             WKS-RANGO-PROV-ANTERIOR
091300     END-IF.
091400 322-RANQUEA-UN-RESULTADO-E.
091500     EXIT.
091600******************************************************************
091700* ESCRIBE EL MAESTRO DE RESULTADOS (EXRSLT) YA ORDENADO Y CON    *
091800* LOS DOS RANGOS ASIGNADOS                                       *
091900******************************************************************
092000 330-REGRABA-RESULTADOS SECTION.
092100     PERFORM 331-GRABA-UN-RESULTADO
092200         VARYING WKS-IX-RES FROM 1 BY 1
092300         UNTIL WKS-IX-RES > WKS-CONT-RESULTADOS.
092400 330-REGRABA-RESULTADOS-E.
092500     EXIT.
092600 331-GRABA-UN-RESULTADO SECTION.
092700     MOVE SPACES TO REG-EXRSLT
092800     MOVE WKS-RES-ID-RESULTADO   (WKS-IX-RES) TO
092900          EXRS-ID-RESULTADO
093000     MOVE WKS-RES-ID-EXAMEN      (WKS-IX-RES) TO EXRS-ID-EXAMEN
093100     MOVE WKS-RES-NOMBRE-ALUMNO  (WKS-IX-RES) TO
093200          EXRS-NOMBRE-ALUMNO
093300     MOVE WKS-RES-TELEFONO       (WKS-IX-RES) TO EXRS-TELEFONO
093400     MOVE WKS-RES-PROVINCIA      (WKS-IX-RES) TO EXRS-PROVINCIA
093500     MOVE WKS-RES-PUNTAJE-PCT    (WKS-IX-RES) TO
093600          EXRS-PUNTAJE-PCT
093700     MOVE WKS-RES-TAZR           (WKS-IX-RES) TO EXRS-TAZR
093800     MOVE WKS-RES-RANGO-NACIONAL (WKS-IX-RES) TO
093900          EXRS-RANGO-NACIONAL
094000     MOVE WKS-RES-RANGO-PROVINCIA (WKS-IX-RES) TO
094100          EXRS-RANGO-PROVINCIAL
094200     MOVE WKS-RES-SEQ-DESEMPATE  (WKS-IX-RES) TO
094300          EXRS-SEQ-DESEMPATE
094400     WRITE REG-EXRSLT.
094500 331-GRABA-UN-RESULTADO-E.
094600     EXIT.
094700******************************************************************
094800* IMPRIME LOS CONTADORES DE CONTROL DE LA CORRIDA EN EL SYSOUT   *
094900******************************************************************
095000 800-ESTADISTICAS SECTION.
095100     DISPLAY "EXSC1C01 - TOTAL PREGUNTAS CARGADAS : "
095200             WKS-CONT-PREGUNTAS
095300     DISPLAY "EXSC1C01 - TOTAL HOJAS LEIDAS        : "
095400             WKS-CONT-LEIDAS
095500     DISPLAY "EXSC1C01 - TOTAL HOJAS ACEPTADAS     : "
095600             WKS-CONT-ACEPTADOS
095700     DISPLAY "EXSC1C01 - TOTAL HOJAS RECHAZADAS    : "
095800             WKS-CONT-RECHAZADOS
095900     DISPLAY "EXSC1C01 - TOTAL HOJAS DUPLICADAS    : "
096000             WKS-CONT-DUPLICADOS
096100     IF WKS-MODO-PRUEBA = 1
096200        DISPLAY "EXSC1C01 - (MODO PRUEBA) RESULTADOS EN TABLA: "
096300                WKS-CONT-RESULTADOS
096400     END-IF.
096500 800-ESTADISTICAS-E.
096600     EXIT.
096700******************************************************************
096800* CIERRA LOS SEIS ARCHIVOS DEL PROCESO                           *
096900******************************************************************
097000 900-CIERRA-ARCHIVOS SECTION.
097100     CLOSE EXQUES
097200           EXSUBM
097300           EXRSLT
097400           EXTOPD
097500           EXQDET
097600           EXREJC.
097700 900-CIERRA-ARCHIVOS-E.
097800     EXIT.
