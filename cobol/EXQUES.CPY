000100******************************************************************
000200*  COPY        : EXQUES                                          *
000300*  APLICACION  : EXAMEN NACIONAL - CALIFICACION Y RANKING         *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE PREGUNTAS POR EXAMEN.      *
000500*              : ARCHIVO DE ENTRADA, ORDENADO POR EXAMEN Y POR    *
000600*              : NUMERO DE PREGUNTA. EL TEXTO Y LAS OPCIONES SE   *
000700*              : CARGAN UNICAMENTE COMO REFERENCIA, NO PARTICIPAN *
000800*              : EN LA CALIFICACION.                              *
000900******************************************************************
001000* 14/01/1989 PEDR  SOLICITUD 100231 CREACION DEL COPY             *
001100* 02/06/1992 JLRM  SOLICITUD 100874 SE AGREGA CAMPO DE TEMA PARA  *
001200*                  DESGLOSE DE PORCENTAJE POR TEMA                *
001300* 19/08/1999 EDRD  SOLICITUD 100915 REVISION DE SIGLO (AMBIENTE   *
001400*                  Y0K) - SIN CAMBIOS DE LAYOUT, SOLO VALIDADO    *
001500******************************************************************
001600 01  REG-EXQUES.
001700     05  EXQU-ID-PREGUNTA            PIC 9(06).
001800     05  EXQU-ID-EXAMEN              PIC 9(04).
001900     05  EXQU-TEXTO-PREGUNTA         PIC X(60).
002000     05  EXQU-OPCIONES.
002100         10  EXQU-OPCION-A           PIC X(20).
002200         10  EXQU-OPCION-B           PIC X(20).
002300         10  EXQU-OPCION-C           PIC X(20).
002400         10  EXQU-OPCION-D           PIC X(20).
002500     05  EXQU-RESPUESTA-CORRECTA     PIC X(01).
002600         88  EXQU-CORR-A                       VALUE "A".
002700         88  EXQU-CORR-B                       VALUE "B".
002800         88  EXQU-CORR-C                       VALUE "C".
002900         88  EXQU-CORR-D                       VALUE "D".
003000     05  EXQU-TEMA                   PIC X(20).
003100     05  FILLER                      PIC X(09).
