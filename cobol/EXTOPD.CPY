000100******************************************************************
000200*  COPY        : EXTOPD                                          *
000300*  APLICACION  : EXAMEN NACIONAL - CALIFICACION Y RANKING         *
000400*  DESCRIPCION : LAYOUT DEL DESGLOSE DE RESULTADO POR TEMA. SE    *
000500*              : GRABA UN REGISTRO POR CADA TEMA PRESENTE EN EL   *
000600*              : EXAMEN, PARA CADA RESULTADO POSTEADO.            *
000700******************************************************************
000800* 14/01/1989 PEDR  SOLICITUD 100231 CREACION DEL COPY             *
000900******************************************************************
001000 01  REG-EXTOPD.
001100     05  EXTD-ID-RESULTADO           PIC 9(06).
001200     05  EXTD-TEMA                   PIC X(20).
001300     05  EXTD-TOTAL-TEMA             PIC 9(03).
001400     05  EXTD-CORRECTAS-TEMA         PIC 9(03).
001500     05  EXTD-PORCENTAJE-TEMA        PIC S9(03)V9(02).
001600     05  FILLER                      PIC X(10).
