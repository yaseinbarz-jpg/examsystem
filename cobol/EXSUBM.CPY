000100******************************************************************
000200*  COPY        : EXSUBM                                          *
000300*  APLICACION  : EXAMEN NACIONAL - CALIFICACION Y RANKING         *
000400*  DESCRIPCION : LAYOUT DE LA HOJA DE RESPUESTAS (SUBMISSION) QUE *
000500*              : LLEGA EN EL ORDEN DE ENTREGA DEL ALUMNO. EL      *
000600*              : NOMBRE PUEDE LLEGAR COMBINADO CON EL TELEFONO EN *
000700*              : UN SOLO CAMPO (CAPTURA MANUAL ANTIGUA); EL       *
000800*              : PROGRAMA EXSC1C01 LO SEPARA EN NORMALIZACION.    *
000900*              : MAXIMO DE PREGUNTAS SOPORTADO POR EXAMEN: 120    *
001000*              : (ESTANDAR DE LA DIRECCION DE EXAMENES).          *
001100******************************************************************
001200* 14/01/1989 PEDR  SOLICITUD 100231 CREACION DEL COPY             *
001300* 11/11/1994 JLRM  SOLICITUD 100702 SE AMPLIA TABLA DE RESPUESTAS *
001400*                  DE 80 A 120 PREGUNTAS POR EXAMEN               *
001500******************************************************************
001600 01  REG-EXSUBM.
001700     05  EXSU-ID-EXAMEN              PIC 9(04).
001800     05  EXSU-NOMBRE-ALUMNO          PIC X(30).
001900     05  EXSU-TELEFONO               PIC X(15).
002000     05  EXSU-PROVINCIA              PIC X(25).
002100     05  EXSU-TABLA-RESPUESTAS.
002200         10  EXSU-RESPUESTA OCCURS 120 TIMES
002300                            INDEXED BY EXSU-IX.
002400             15  EXSU-ID-PREGUNTA    PIC 9(06).
002500             15  EXSU-RESP-ALUMNO    PIC X(01).
002600     05  FILLER                      PIC X(10).
