000100******************************************************************
000200*  COPY        : EXPROV                                          *
000300*  APLICACION  : EXAMEN NACIONAL - CALIFICACION Y RANKING         *
000400*  DESCRIPCION : TABLA FIJA DE LAS 31 PROVINCIAS VALIDAS PARA EL  *
000500*              : EXAMEN. SE CARGA EN WORKING-STORAGE (NO VIENE EN *
000600*              : ARCHIVO) Y SE BUSCA CON SEARCH ALL, AL IGUAL QUE *
000700*              : LA TABLA DE CIUDADES DEL REPORTE DE VENTAS.      *
000800******************************************************************
000900* 14/01/1989 PEDR  SOLICITUD 100231 CREACION DEL COPY             *
001000******************************************************************
001100 01  WKS-TABLA-PROVINCIAS-DATOS.
001200     05  FILLER  PIC X(25) VALUE "آذربایجان شرقی".
001300     05  FILLER  PIC X(25) VALUE "آذربایجان غربی".
001400     05  FILLER  PIC X(25) VALUE "اردبیل".
001500     05  FILLER  PIC X(25) VALUE "اصفهان".
001600     05  FILLER  PIC X(25) VALUE "البرز".
001700     05  FILLER  PIC X(25) VALUE "ایلام".
001800     05  FILLER  PIC X(25) VALUE "بوشهر".
001900     05  FILLER  PIC X(25) VALUE "تهران".
002000     05  FILLER  PIC X(25) VALUE "چهارمحال و بختیاری".
002100     05  FILLER  PIC X(25) VALUE "خراسان جنوبی".
002200     05  FILLER  PIC X(25) VALUE "خراسان رضوی".
002300     05  FILLER  PIC X(25) VALUE "خراسان شمالی".
002400     05  FILLER  PIC X(25) VALUE "خوزستان".
002500     05  FILLER  PIC X(25) VALUE "زنجان".
002600     05  FILLER  PIC X(25) VALUE "سمنان".
002700     05  FILLER  PIC X(25) VALUE "سیستان و بلوچستان".
002800     05  FILLER  PIC X(25) VALUE "فارس".
002900     05  FILLER  PIC X(25) VALUE "قزوین".
003000     05  FILLER  PIC X(25) VALUE "قم".
003100     05  FILLER  PIC X(25) VALUE "کردستان".
003200     05  FILLER  PIC X(25) VALUE "کرمان".
003300     05  FILLER  PIC X(25) VALUE "کرمانشاه".
003400     05  FILLER  PIC X(25) VALUE "کهگیلویه و بویراحمد".
003500     05  FILLER  PIC X(25) VALUE "گلستان".
003600     05  FILLER  PIC X(25) VALUE "گیلان".
003700     05  FILLER  PIC X(25) VALUE "لرستان".
003800     05  FILLER  PIC X(25) VALUE "مازندران".
003900     05  FILLER  PIC X(25) VALUE "مرکزی".
004000     05  FILLER  PIC X(25) VALUE "هرمزگان".
004100     05  FILLER  PIC X(25) VALUE "همدان".
004200     05  FILLER  PIC X(25) VALUE "یزد".
004300 01  WKS-TABLA-PROVINCIAS REDEFINES WKS-TABLA-PROVINCIAS-DATOS.
004400     05  WKS-PROVINCIA-ENT           PIC X(25)
004500                                      OCCURS 31 TIMES
004600                                      ASCENDING KEY IS
004700                                              WKS-PROVINCIA-ENT
004800                                      INDEXED BY WKS-IX-PROV.
