000100******************************************************************
000200* FECHA       : 30/01/1995                                       *
000300* PROGRAMADOR : JOSE LUIS RAMIREZ MOLINA (JLRM)                  *
000400* APLICACION  : EXAMEN NACIONAL                                  *
000500* PROGRAMA    : EXSC1R01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPRIME EL LISTADO DE RESULTADOS DE UN EXAMEN,   *
000800*             : YA CALIFICADOS Y RANQUEADOS POR EXSC1C01, EN     *
000900*             : ORDEN DE TAZR DESCENDENTE. PERMITE FILTRAR POR   *
001000*             : UNA SOLA PROVINCIA.                              *
001100* ARCHIVOS    : EXRSLT=C, REPORTE=A                              *
001200* ACCION (ES) : L=LISTA RESULTADOS RANQUEADOS                    *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 100231                                           *
001500* NOMBRE      : LISTADO DE RESULTADOS EXAMEN NACIONAL            *
001600* DESCRIPCION : REPORTE DE RANKING NACIONAL Y PROVINCIAL         *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                     EXSC1R01.
002000 AUTHOR.                         JOSE LUIS RAMIREZ MOLINA.
002100 INSTALLATION.                   DIRECCION DE EXAMENES - PDD.
002200 DATE-WRITTEN.                   30/01/1995.
002300 DATE-COMPILED.
002400 SECURITY.                       CONFIDENCIAL - USO INTERNO DE
002500                                  LA DIRECCION DE EXAMENES.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 30/01/1995 JLRM SOLICITUD 100921 CREACION DEL PROGRAMA. LISTA  *
003000*                 LOS RESULTADOS DEL MAESTRO EXRSLT EN EL ORDEN  *
003100*                 EN QUE LLEGAN (TAZR DESCENDENTE).              *
003200* 18/07/1996 EDRD SOLICITUD 101004 SE AGREGA LA COLUMNA DE       *
003300*                 PUNTAJE PORCENTUAL AL LADO DEL TAZR.           *
003400* 19/08/1999 EDRD SOLICITUD 100915 REVISION Y2K: EL PARAMETRO DE *
003500*                 FECHA DE CORRIDA SE RECIBE CON SIGLO COMPLETO  *
003600*                 (PIC 9(08), AAAAMMDD). SIN CAMBIOS DE LAYOUT.  *
003700* 09/05/2003 CHPR SOLICITUD 101340 SE AGREGAN LAS COLUMNAS DE    *
003800*                 RANGO NACIONAL Y RANGO PROVINCIAL.             *
003900* 27/10/2006 CHPR SOLICITUD 101503 SE AGREGA EL FILTRO OPCIONAL  *
004000*                 POR PROVINCIA, RECIBIDO COMO PARAMETRO SYSIN.  *
004100* 14/11/2008 CHPR SOLICITUD 101610 SE AGREGA EL RESUMEN DE       *
004200*                 CANDIDATOS POR PROVINCIA AL FINAL DE LA        *
004300*                 CORRIDA, UNICAMENTE CUANDO NO SE RECIBIO       *
004400*                 FILTRO DE PROVINCIA.                           *
004500* 20/02/2014 MALR SOLICITUD 101956 SE AGREGA EL TOTAL DE         *
004600*                 CANDIDATOS LISTADOS AL PIE DEL REPORTE, CON    *
004700*                 SUM SOBRE LA LINEA DE DETALLE.                 *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS DIGITO-ASCII IS "0" THRU "9"
005400     UPSI-0 ON  STATUS IS WKS-MODO-PRUEBA
005500            OFF STATUS IS WKS-MODO-PRODUCCION.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT EXRSLT  ASSIGN TO EXRSLT
005900            FILE STATUS IS FS-EXRSLT.
006000     SELECT REPORTE ASSIGN TO SYS010
006100            FILE STATUS IS FS-REPORTE.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  EXRSLT.
006500     COPY EXRSLT.
006600 FD  REPORTE
006700     REPORT IS RPT-EXSC1-RESULTADOS.
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000* TABLA FIJA DE PROVINCIAS (COPY COMPARTIDO CON EXSC1C01)        *
007100******************************************************************
007200     COPY EXPROV.
007300******************************************************************
007400* ESTADO DE ARCHIVOS                                             *
007500******************************************************************
007600 01  WKS-FS-STATUS.
007700     05  FS-EXRSLT                   PIC 9(02) VALUE ZERO.
007800     05  FS-REPORTE                  PIC 9(02) VALUE ZERO.
007900     05  FILLER                      PIC X(04) VALUE SPACES.
008000******************************************************************
008100* PARAMETROS DE CORRIDA (SYSIN): EXAMEN, PROVINCIA Y FECHA       *
008200******************************************************************
008300 01  WKS-PARAMETROS-ENTRADA.
008400     05  WKS-PARM-ID-EXAMEN          PIC 9(04).
008500     05  WKS-PARM-PROVINCIA-FILTRO   PIC X(25).
008600     05  WKS-PARM-FECHA-CORRIDA      PIC 9(08).
008700     05  FILLER                      PIC X(02) VALUE SPACES.
008800 01  WKS-PARM-ID-EXAMEN-R REDEFINES WKS-PARM-ID-EXAMEN.
008900     05  WKS-PARM-EXAMEN-ANIO        PIC 9(02).
009000     05  WKS-PARM-EXAMEN-CORREL      PIC 9(02).
009100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-PARM-FECHA-CORRIDA.
009200     05  WKS-FC-ANIO                 PIC 9(04).
009300     05  WKS-FC-MES                  PIC 9(02).
009400     05  WKS-FC-DIA                  PIC 9(02).
009500 01  WKS-FECHA-EDITADA.
009600     05  WKS-FE-DIA                  PIC 9(02) VALUE ZERO.
009700     05  FILLER                      PIC X(01) VALUE "/".
009800     05  WKS-FE-MES                  PIC 9(02) VALUE ZERO.
009900     05  FILLER                      PIC X(01) VALUE "/".
010000     05  WKS-FE-ANIO                 PIC 9(04) VALUE ZERO.
010100 01  WKS-FECHA-EDITADA-R REDEFINES WKS-FECHA-EDITADA
010200                                     PIC X(10).
010300******************************************************************
010400* SWITCHES DE CONTROL                                            *
010500******************************************************************
010600 01  WKS-SWITCHES.
010700     05  WKS-SW-FIN-EXRSLT           PIC X(01) VALUE "N".
010800         88  FIN-EXRSLT                        VALUE "S".
010900     05  WKS-SW-HAY-FILTRO-PROVINCIA PIC X(01) VALUE "N".
011000         88  HAY-FILTRO-PROVINCIA              VALUE "S".
011100     05  WKS-SW-PROVINCIA-COINCIDE   PIC X(01) VALUE "N".
011200         88  PROVINCIA-COINCIDE                VALUE "S".
011300     05  WKS-MODO-PRUEBA             PIC 9(01) VALUE ZERO.
011400     05  WKS-MODO-PRODUCCION         PIC 9(01) VALUE ZERO.
011500     05  FILLER                      PIC X(04) VALUE SPACES.
011600******************************************************************
011700* CONTADORES E INDICES                                           *
011800******************************************************************
011900 01  WKS-CONTADORES.
012000     05  WKS-CONT-LISTADOS           PIC 9(05) COMP.
012100     05  WKS-CONT-PROVINCIAS-USADAS  PIC 9(05) COMP.
012200     05  FILLER                      PIC X(04) VALUE SPACES.
012300******************************************************************
012400* RESUMEN DE CANDIDATOS POR PROVINCIA (CUANDO NO HAY FILTRO)     *
012500******************************************************************
012600 01  WKS-RESUMEN-PROVINCIAS.
012700     05  WKS-RES-PROV-ENT            PIC 9(05) COMP
012800                                      OCCURS 31 TIMES.
012900     05  FILLER                      PIC X(04) VALUE SPACES.
013000******************************************************************
013100* CONTADOR DE LINEA PARA EL TOTAL DE CANDIDATOS (SUM EN REPORTE) *
013200******************************************************************
013300 01  WKS-AREA-REPORTE.
013400     05  WKS-VALOR-CONTEO            PIC 9(01) VALUE 1.
013500     05  FILLER                      PIC X(04) VALUE SPACES.
013600 REPORT SECTION.
013700 RD  RPT-EXSC1-RESULTADOS
013800     CONTROLS ARE FINAL
013900     PAGE LIMIT IS 60
014000     HEADING 1
014100     FIRST DETAIL 8
014200     LAST DETAIL 54
014300     FOOTING 56.
014400 01  TYPE IS PH.
014500     02  LINE 1.
014600         03  COLUMN   1 PIC X(25) VALUE
014700             "DIRECCION DE EXAMENES-PDD".
014800         03  COLUMN  40 PIC X(44) VALUE
014900             "REPORTE DE RESULTADOS - EXAMEN NACIONAL    ".
015000         03  COLUMN 112 PIC X(18) VALUE "R A N K I N G".
015100     02  LINE 2.
015200         03  COLUMN   1 PIC X(25) VALUE
015300             "EXSC1R01    01.PDD100231.R".
015400         03  COLUMN  40 PIC X(11) VALUE "EXAMEN No.:".
015500         03  COLUMN  52 PIC 9(04) SOURCE WKS-PARM-ID-EXAMEN.
015600         03  COLUMN  65 PIC X(06) VALUE "FECHA:".
015700         03  COLUMN  72 PIC X(10) SOURCE WKS-FECHA-EDITADA.
015800         03  COLUMN 120 PIC X(06) VALUE "PAGINA".
015900         03  COLUMN 128 PIC Z(05) SOURCE
016000                             PAGE-COUNTER IN RPT-EXSC1-RESULTADOS.
016100     02  LINE 3.
016200         03  COLUMN  01 PIC X(132) VALUE ALL "=".
016300     02  LINE 4.
016400         03  COLUMN   1 PIC X(18) VALUE "FILTRO PROVINCIA :".
016500         03  COLUMN  20 PIC X(25)
016600                         SOURCE WKS-PARM-PROVINCIA-FILTRO.
016700     02  LINE 6.
016800         03  COLUMN   3 PIC X(04) VALUE "RANG".
016900         03  COLUMN   9 PIC X(04) VALUE "RANG".
017000         03  COLUMN  15 PIC X(17) VALUE "NOMBRE DEL ALUMNO".
017100         03  COLUMN  48 PIC X(09) VALUE "PROVINCIA".
017200         03  COLUMN  78 PIC X(09) VALUE "PUNTAJE %".
017300         03  COLUMN  91 PIC X(04) VALUE "TAZR".
017400     02  LINE 7.
017500         03  COLUMN   3 PIC X(04) VALUE "NAC.".
017600         03  COLUMN   9 PIC X(04) VALUE "PROV".
017700         03  COLUMN  01 PIC X(132) VALUE ALL "-".
017800 01  DETALLE-RESULTADO TYPE IS DETAIL.
017900     02  LINE PLUS 1.
018000         03  COLUMN   2 PIC ZZZZ9 SOURCE EXRS-RANGO-NACIONAL.
018100         03  COLUMN   8 PIC ZZZZ9 SOURCE EXRS-RANGO-PROVINCIAL.
018200         03  COLUMN  15 PIC X(30) SOURCE EXRS-NOMBRE-ALUMNO.
018300         03  COLUMN  48 PIC X(25) SOURCE EXRS-PROVINCIA.
018400         03  COLUMN  78 PIC ZZ9.99 SOURCE EXRS-PUNTAJE-PCT.
018500         03  COLUMN  89 PIC ZZ,ZZ9.99 SOURCE EXRS-TAZR.
018600         03  COLUMN 132 PIC 9(01) SOURCE WKS-VALOR-CONTEO.
018700 01  TYPE IS CONTROL FOOTING FINAL.
018800     02  LINE PLUS 2.
018900         03  COLUMN  01 PIC X(132) VALUE ALL "=".
019000     02  LINE PLUS 1.
019100         03  COLUMN  01 PIC X(30) VALUE
019200             "TOTAL DE CANDIDATOS LISTADOS :".
019300         03  COLUMN  35 PIC ZZ,ZZ9 SUM WKS-VALOR-CONTEO.
019400 01  TYPE IS PF.
019500     02  LINE PLUS 0.
019600         03  COLUMN   1 PIC X(25) VALUE
019700             "FECHA Y HORA DE OPERACION".
019800         03  COLUMN  30 PIC <99/<99/9999 FUNC MDATE.
019900         03  COLUMN  42 PIC 99,99,99     FUNC TIME.
020000         03  COLUMN  52 PIC X(25) VALUE
020100             "DIRECCION DE EXAMENES-PDD".
020200         03  COLUMN 113 PIC X(06) VALUE "PAGINA".
020300         03  COLUMN 124 PIC ZZ,ZZ9 SOURCE
020400                             PAGE-COUNTER IN RPT-EXSC1-RESULTADOS.
020500 01  TYPE IS RF.
020600     02  LINE PLUS 3.
020700         03  COLUMN  50 PIC X(22) VALUE
020800             "ESTA ES LA ULTIMA HOJA".
020900     02  LINE PLUS 1.
021000         03  COLUMN  50 PIC X(23) VALUE
021100             "ESTE REPORTE CONSTA DE ".
021200         03  COLUMN  73 PIC Z,ZZZ SOURCE
021300                             PAGE-COUNTER IN RPT-EXSC1-RESULTADOS.
021400         03  COLUMN  80 PIC X(07) VALUE "PAGINAS".
021500 PROCEDURE DIVISION.
021600 000-PRINCIPAL SECTION.
021700     PERFORM 100-ABRE-INICIA-REPORTE
021800     PERFORM 200-GENERA-REPORTE
021900     PERFORM 900-TERMINA-CIERRA-REPORTE
022000     STOP RUN.
022100 000-PRINCIPAL-E. EXIT.
022200
022300 100-ABRE-INICIA-REPORTE SECTION.
022400     ACCEPT WKS-PARM-ID-EXAMEN FROM SYSIN.
022500     ACCEPT WKS-PARM-PROVINCIA-FILTRO FROM SYSIN.
022600     ACCEPT WKS-PARM-FECHA-CORRIDA FROM SYSIN.
022700     MOVE WKS-FC-DIA  TO WKS-FE-DIA
022800     MOVE WKS-FC-MES  TO WKS-FE-MES
022900     MOVE WKS-FC-ANIO TO WKS-FE-ANIO.
023000     IF WKS-PARM-PROVINCIA-FILTRO NOT = SPACES
023100        SET HAY-FILTRO-PROVINCIA TO TRUE
023200     END-IF.
023300     OPEN INPUT EXRSLT.
023400     OPEN OUTPUT REPORTE.
023500     IF FS-EXRSLT NOT = "00"
023600        DISPLAY "EXSC1R01 - ERROR AL ABRIR EXRSLT FS=" FS-EXRSLT
023700                UPON CONSOLE
023800        PERFORM 110-ERROR-ABRIR-ARCHIVOS
023900     END-IF.
024000     IF FS-REPORTE NOT = "00"
024100        DISPLAY "EXSC1R01 - ERROR AL ABRIR REPORTE FS=" FS-REPORTE
024200                UPON CONSOLE
024300        PERFORM 110-ERROR-ABRIR-ARCHIVOS
024400     END-IF.
024500     INITIATE RPT-EXSC1-RESULTADOS.
024600 100-ABRE-INICIA-REPORTE-E. EXIT.
024700
024800 110-ERROR-ABRIR-ARCHIVOS SECTION.
024900     CLOSE EXRSLT
025000           REPORTE.
025100     MOVE 91 TO RETURN-CODE.
025200     STOP RUN.
025300 110-ERROR-ABRIR-ARCHIVOS-E. EXIT.
025400
025500 200-GENERA-REPORTE SECTION.
025600     PERFORM 210-LEE-EXRSLT
025700     PERFORM 220-PROCESA-UN-RESULTADO UNTIL FIN-EXRSLT.
025800 200-GENERA-REPORTE-E. EXIT.
025900
026000 210-LEE-EXRSLT SECTION.
026100     READ EXRSLT
026200        AT END SET FIN-EXRSLT TO TRUE
026300     END-READ.
026400 210-LEE-EXRSLT-E. EXIT.
026500
026600 220-PROCESA-UN-RESULTADO SECTION.
026700     PERFORM 230-VERIFICA-FILTRO-PROVINCIA.
026800     IF PROVINCIA-COINCIDE
026900        GENERATE DETALLE-RESULTADO
027000        ADD 1 TO WKS-CONT-LISTADOS
027100        PERFORM 240-ACUMULA-PROVINCIA
027200     END-IF.
027300     PERFORM 210-LEE-EXRSLT.
027400 220-PROCESA-UN-RESULTADO-E. EXIT.
027500
027600 230-VERIFICA-FILTRO-PROVINCIA SECTION.
027700     MOVE "N" TO WKS-SW-PROVINCIA-COINCIDE.
027800     IF HAY-FILTRO-PROVINCIA
027900        IF EXRS-PROVINCIA = WKS-PARM-PROVINCIA-FILTRO
028000           SET PROVINCIA-COINCIDE TO TRUE
028100        END-IF
028200     ELSE
028300        SET PROVINCIA-COINCIDE TO TRUE
028400     END-IF.
028500 230-VERIFICA-FILTRO-PROVINCIA-E. EXIT.
028600
028700 240-ACUMULA-PROVINCIA SECTION.
028800     SEARCH ALL WKS-PROVINCIA-ENT
028900        AT END
029000           DISPLAY "EXSC1R01 - PROVINCIA NO CATALOGADA: "
029100                   EXRS-PROVINCIA UPON CONSOLE
029200        WHEN WKS-PROVINCIA-ENT (WKS-IX-PROV) = EXRS-PROVINCIA
029300           ADD 1 TO WKS-RES-PROV-ENT (WKS-IX-PROV)
029400     END-SEARCH.
029500 240-ACUMULA-PROVINCIA-E. EXIT.
029600
029700 900-TERMINA-CIERRA-REPORTE SECTION.
029800     TERMINATE RPT-EXSC1-RESULTADOS.
029900     IF NOT HAY-FILTRO-PROVINCIA
030000        PERFORM 910-RESUMEN-PROVINCIAS
030100     END-IF.
030200     DISPLAY "EXSC1R01 - CANDIDATOS LISTADOS: " WKS-CONT-LISTADOS
030300             UPON CONSOLE.
030400     CLOSE EXRSLT
030500           REPORTE.
030600 900-TERMINA-CIERRA-REPORTE-E. EXIT.
030700
030800 910-RESUMEN-PROVINCIAS SECTION.
030900     PERFORM 911-IMPRIME-UNA-PROVINCIA
031000        VARYING WKS-IX-PROV FROM 1 BY 1
031100           UNTIL WKS-IX-PROV > 31.
031200 910-RESUMEN-PROVINCIAS-E. EXIT.
031300
031400 911-IMPRIME-UNA-PROVINCIA SECTION.
031500     IF WKS-RES-PROV-ENT (WKS-IX-PROV) > 0
031600        ADD 1 TO WKS-CONT-PROVINCIAS-USADAS
031700        DISPLAY "EXSC1R01 - " WKS-PROVINCIA-ENT (WKS-IX-PROV)
031800                " : " WKS-RES-PROV-ENT (WKS-IX-PROV)
031900                UPON CONSOLE
032000     END-IF.
032100 911-IMPRIME-UNA-PROVINCIA-E. EXIT.
