000100******************************************************************
000200*  COPY        : EXQDET                                          *
000300*  APLICACION  : EXAMEN NACIONAL - CALIFICACION Y RANKING         *
000400*  DESCRIPCION : LAYOUT DEL DETALLE DE CALIFICACION POR PREGUNTA. *
000500*              : UN REGISTRO POR CADA PREGUNTA DEL EXAMEN, PARA   *
000600*              : CADA RESULTADO POSTEADO (RESPUESTA DEL ALUMNO,   *
000700*              : RESPUESTA CORRECTA Y BANDERA DE ACIERTO).        *
000800******************************************************************
000900* 14/01/1989 PEDR  SOLICITUD 100231 CREACION DEL COPY             *
001000******************************************************************
001100 01  REG-EXQDET.
001200     05  EXQD-ID-RESULTADO           PIC 9(06).
001300     05  EXQD-ID-PREGUNTA            PIC 9(06).
001400     05  EXQD-RESP-ALUMNO            PIC X(01).
001500     05  EXQD-RESP-CORRECTA          PIC X(01).
001600     05  EXQD-ES-CORRECTA            PIC X(01).
001700         88  EXQD-CORRECTA                     VALUE "Y".
001800         88  EXQD-INCORRECTA                   VALUE "N".
001900     05  FILLER                      PIC X(10).
