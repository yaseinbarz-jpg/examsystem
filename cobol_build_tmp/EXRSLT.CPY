000100******************************************************************
000200*  COPY        : EXRSLT                                          *
000300*  APLICACION  : EXAMEN NACIONAL - CALIFICACION Y RANKING         *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE RESULTADOS POSTEADOS.      *
000500*              : UN REGISTRO POR ALUMNO ACEPTADO, CON EL PUNTAJE, *
000600*              : LA ESCALA TAZR Y LOS DOS RANGOS (NACIONAL Y      *
000700*              : PROVINCIAL) YA ASIGNADOS POR EXSC1C01.           *
000800******************************************************************
000900* 14/01/1989 PEDR  SOLICITUD 100231 CREACION DEL COPY             *
001000* 23/03/1996 JLRM  SOLICITUD 100803 SE AGREGA SEQ-DESEMPATE PARA  *
001100*                  RESPETAR ORDEN DE LLEGADA EN CASO DE EMPATE    *
001200******************************************************************
001300 01  REG-EXRSLT.
001400     05  EXRS-ID-RESULTADO           PIC 9(06).
001500     05  EXRS-ID-EXAMEN              PIC 9(04).
001600     05  EXRS-NOMBRE-ALUMNO          PIC X(30).
001700     05  EXRS-TELEFONO               PIC X(15).
001800     05  EXRS-PROVINCIA              PIC X(25).
001900     05  EXRS-PUNTAJE-PCT            PIC S9(03)V9(02).
002000     05  EXRS-TAZR                   PIC S9(05)V9(02).
002100     05  EXRS-RANGO-NACIONAL         PIC 9(05).
002200     05  EXRS-RANGO-PROVINCIAL       PIC 9(05).
002300     05  EXRS-SEQ-DESEMPATE          PIC 9(06).
002400     05  FILLER                      PIC X(10).
