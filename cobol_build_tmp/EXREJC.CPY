000100******************************************************************
000200*  COPY        : EXREJC                                          *
000300*  APLICACION  : EXAMEN NACIONAL - CALIFICACION Y RANKING         *
000400*  DESCRIPCION : LAYOUT DEL ARCHIVO DE RECHAZOS. SE GRABA UN      *
000500*              : REGISTRO POR CADA HOJA DE RESPUESTAS RECHAZADA   *
000600*              : EN NORMALIZACION/VALIDACION O DETECTADA COMO     *
000700*              : DUPLICADA ANTES DE POSTEAR.                      *
000800******************************************************************
000900* 14/01/1989 PEDR  SOLICITUD 100231 CREACION DEL COPY             *
001000* 02/06/1992 JLRM  SOLICITUD 100874 SE AGREGA CODIGO DE MOTIVO Y  *
001100*                  APUNTADOR AL RESULTADO EXISTENTE EN DUPLICADOS *
001200******************************************************************
001300 01  REG-EXREJC.
001400     05  EXRJ-ID-EXAMEN              PIC 9(04).
001500     05  EXRJ-NOMBRE-ALUMNO          PIC X(30).
001600     05  EXRJ-TELEFONO               PIC X(15).
001700     05  EXRJ-PROVINCIA              PIC X(25).
001800     05  EXRJ-COD-MOTIVO             PIC 9(02).
001900         88  EXRJ-MOT-NOMBRE-VACIO             VALUE 10.
002000         88  EXRJ-MOT-TELEFONO-VACIO           VALUE 11.
002100         88  EXRJ-MOT-PROVINCIA-VACIA          VALUE 12.
002200         88  EXRJ-MOT-PROVINCIA-INVALIDA       VALUE 13.
002300         88  EXRJ-MOT-NOMBRE-INVALIDO          VALUE 14.
002400         88  EXRJ-MOT-DUPLICADO                VALUE 20.
002500     05  EXRJ-DESCRIPCION-MOTIVO     PIC X(40).
002600     05  EXRJ-ID-RESULTADO-DUP       PIC 9(06).
002700     05  FILLER                      PIC X(08).
